000100******************************************************************
000200*    OFICINA AUTO CENTER LTDA                                   *
000300*    COPYBOOK       : OSMREG                                    *
000400*    ANALISTA       : JORGE KOIKE                                *
000500*    PROGRAMADOR(A) : ENZO 19 - JAMILE 26                        *
000600*    FINALIDADE     : LAYOUT DO REGISTRO MESTRE DA ORDEM DE      *
000700*                     SERVICO (OS) - ARQUIVO OSMSTOLD/OSMSTNEW.  *
000800*    VRS        DATA          DESCRICAO                         *
000900*    1.0        14/02/1989    IMPLANTACAO INICIAL - LAYOUT DO    *
001000*                             CADASTRO MESTRE DE OS              *
001100*    1.1        03/09/1991    JK  INCLUIDO CAMPO DE VERSAO PARA  *
001200*                             CONTROLE DE ATUALIZACAO CONCORRENTE*
001300*    1.2        21/06/1994    JK  AUMENTADA DESCRICAO DO         *
001400*                             PROBLEMA DE 80 PARA 200 POSICOES   *
001500*    1.3        11/01/1999    FB  AJUSTE Y2K - DATAS PASSAM A    *
001600*                             CCYYMMDD (ERAM AAMMDD) REQ 99-0041 *
001700******************************************************************
001800*    01  REG-OSMESTRE - REGISTRO DO ARQUIVO MESTRE DE ORDENS DE  *
001900*        SERVICO.  CHAVE = OSM-ID (NUMERO DA OS).  O ARQUIVO     *
002000*        MESTRE E MANTIDO EM SEQUENCIA ASCENDENTE DE OSM-ID E    *
002100*        REESCRITO A CADA LOTE (MESTRE ANTIGO X PEDIDOS = MESTRE *
002200*        NOVO) - VIDE LOTEOS-COB.                                *
002300******************************************************************
002400 01  REG-OSMESTRE.
002500     05  OSM-CHAVE.
002600         10  OSM-ID                  PIC X(36).
002700     05  OSM-CLIENTE-ID              PIC X(36).
002800     05  OSM-VEICULO-ID              PIC X(36).
002900*    -- STATUS ATUAL DA OS - VIDE TABELA DE TRANSICOES EM -------*
002910*    -- LOTEOS-COB, PARAGRAFO 4200-TRANSICAO-STATUS -------------*
003000     05  OSM-STATUS                  PIC X(20).
003100         88  OSM-ST-RECEBIDA         VALUE 'RECEBIDA            '.
003200         88  OSM-ST-EM-DIAGNOSTICO   VALUE 'EM_DIAGNOSTICO      '.
003300         88  OSM-ST-AGU-APROVACAO    VALUE 'AGUARDANDO_APROVACAO'.
003400         88  OSM-ST-AGU-PAGAMENTO    VALUE 'AGUARDANDO_PAGAMENTO'.
003500         88  OSM-ST-EM-EXECUCAO      VALUE 'EM_EXECUCAO         '.
003600         88  OSM-ST-FINALIZADA       VALUE 'FINALIZADA          '.
003700         88  OSM-ST-ENTREGUE         VALUE 'ENTREGUE            '.
003800         88  OSM-ST-CANCELADA        VALUE 'CANCELADA           '.
003900         88  OSM-ST-FINAL            VALUE 'ENTREGUE            '
004000                                           'CANCELADA           '.
004100     05  OSM-DESCRICAO-PROBLEMA      PIC X(200).
004200*    -- VALOR TOTAL DA OS - EMPACOTADO (2 CASAS DECIMAIS) -------*
004300     05  OSM-VALOR-TOTAL             PIC S9(8)V99 COMP-3.
004400*    -- VISAO ALTERNATIVA DO VALOR TOTAL SEM O PONTO DECIMAL -   *
004500*    -- MANTIDA POR COMPATIBILIDADE COM O EXTRATO DE AUDITORIA  -*
004550*    -- DESCONTINUADO EM 1996 (VIDE LOTEOS-COB VRS 1.7) ---------*
004600     05  OSM-VALOR-TOTAL-INT REDEFINES OSM-VALOR-TOTAL
004700                                 PIC S9(10)     COMP-3.
004800     05  OSM-DATA-CRIACAO            PIC 9(8).
004900*    -- VISAO DECOMPOSTA DA DATA DE CRIACAO (AJUSTE Y2K 99-0041)-*
005000     05  OSM-DATA-CRIACAO-R REDEFINES OSM-DATA-CRIACAO.
005100         10  OSM-ANO-CRIACAO         PIC 9(4).
005200         10  OSM-MES-CRIACAO         PIC 9(2).
005300         10  OSM-DIA-CRIACAO         PIC 9(2).
005400     05  OSM-HORA-CRIACAO            PIC 9(6).
005500     05  OSM-DATA-FINALIZACAO        PIC 9(8).
005600*    -- VISAO DECOMPOSTA DA DATA DE FINALIZACAO ------------------*
005700     05  OSM-DATA-FINALIZACAO-R REDEFINES OSM-DATA-FINALIZACAO.
005800         10  OSM-ANO-FINALIZACAO     PIC 9(4).
005900         10  OSM-MES-FINALIZACAO     PIC 9(2).
006000         10  OSM-DIA-FINALIZACAO     PIC 9(2).
006100     05  OSM-DATA-ENTREGA            PIC 9(8).
006200*    -- CONTADOR DE REVISAO / TRAVA OTIMISTA - INCREMENTADO A   -*
006300*    -- CADA ALTERACAO APLICADA PELO LOTE ------------------------*
006400     05  OSM-VERSION                 PIC 9(9).
006500     05  FILLER                      PIC X(01).
