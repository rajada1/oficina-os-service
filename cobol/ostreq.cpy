000100******************************************************************
000200*    OFICINA AUTO CENTER LTDA                                   *
000300*    COPYBOOK       : OSTREQ                                    *
000400*    ANALISTA       : JORGE KOIKE                                *
000500*    PROGRAMADOR(A) : ENZO 19 - JAMILE 26                        *
000600*    FINALIDADE     : LAYOUT DO PEDIDO DE ALTERACAO DE OS LIDO   *
000700*                     DO ARQUIVO OSREQIN (LINHA A LINHA).        *
000800*    VRS        DATA          DESCRICAO                         *
000900*    1.0        14/02/1989    IMPLANTACAO INICIAL                *
001000*    1.1        09/05/1992    JK  INCLUIDO REQ-TIPO PARA DISTIN- *
001100*                             GUIR ALTERACAO DE STATUS, VALOR E  *
001200*                             CANCELAMENTO NO MESMO ARQUIVO      *
001300*    1.2        11/01/1999    FB  AJUSTE Y2K - VIDE OSMREG       *
001400******************************************************************
001500*    01  REG-OSTRANS - UM PEDIDO DE ALTERACAO POR LINHA. O LOTE  *
001600*        ORDENA ESTE ARQUIVO POR OST-OS-ID (E PELA SEQUENCIA DE  *
001700*        CHEGADA, PARA PRESERVAR A ORDEM ORIGINAL DENTRO DE CADA *
001800*        OS) ANTES DE CASAR COM O MESTRE - VIDE LOTEOS-COB,      *
001900*        PARAGRAFO 2000-ORDENA-PEDIDOS.                          *
002000******************************************************************
002100 01  REG-OSTRANS.
002200     05  OST-CHAVE.
002300         10  OST-OS-ID               PIC X(36).
002400     05  OST-NOVO-STATUS             PIC X(20).
002500     05  OST-OBSERVACAO              PIC X(200).
002600     05  OST-USUARIO-ALTERACAO       PIC X(100).
002700*    -- TIPO DO PEDIDO: S=STATUS  V=VALOR  C=CANCELAMENTO -------*
002800     05  OST-TIPO                    PIC X(01).
002900         88  OST-TIPO-STATUS         VALUE 'S'.
003000         88  OST-TIPO-VALOR          VALUE 'V'.
003100         88  OST-TIPO-CANCELA        VALUE 'C'.
003200*    -- NOVO VALOR TOTAL (SO VALE QUANDO OST-TIPO = 'V') - O     *
003300*    -- ARQUIVO E TEXTO (LINE SEQUENTIAL), ENTAO O VALOR VEM     *
003400*    -- ZONEADO COM SINAL SEPARADO EM VEZ DE EMPACOTADO ---------*
003500     05  OST-NOVO-VALOR              PIC S9(8)V99
003600                                     SIGN IS TRAILING SEPARATE.
003700*    -- VISAO ALFANUMERICA DO VALOR, USADA SO PARA VALIDAR SE A  *
003800*    -- LINHA CHEGOU EM BRANCO/CORROMPIDA ANTES DE CONVERTER ----*
003900     05  OST-NOVO-VALOR-R REDEFINES OST-NOVO-VALOR
004000                                 PIC X(11).
004100     05  FILLER                      PIC X(04).
