000100******************************************************************
000200*    OFICINA AUTO CENTER LTDA                                   *
000300*    COPYBOOK       : OSHIST                                    *
000400*    ANALISTA       : JORGE KOIKE                                *
000500*    PROGRAMADOR(A) : ENZO 19 - JAMILE 26                        *
000600*    FINALIDADE     : LAYOUT DO HISTORICO DE ALTERACOES DE OS,   *
000700*                     GRAVADO NO ARQUIVO OSHISTOUT (SO INCLUSAO, *
000800*                     NUNCA REESCRITO NEM EXCLUIDO).             *
000900*    VRS        DATA          DESCRICAO                         *
001000*    1.0        14/02/1989    IMPLANTACAO INICIAL                *
001100*    1.1        11/01/1999    FB  AJUSTE Y2K - VIDE OSMREG       *
001200******************************************************************
001300*    01  REG-OSHIST - UMA LINHA POR ALTERACAO APLICADA COM       *
001400*        SUCESSO (INCLUSIVE A LINHA AUTOMATICA DE CRIACAO DA OS, *
001500*        COM OSH-STATUS-ANTERIOR EM BRANCO). VIDE LOTEOS-COB,    *
001600*        PARAGRAFOS 4050-VERIFICA-CRIACAO E 5000-GRAVA-HISTORICO.*
001700******************************************************************
001800 01  REG-OSHIST.
001900     05  OSH-OS-ID                   PIC X(36).
002000     05  OSH-STATUS-ANTERIOR         PIC X(20).
002100     05  OSH-NOVO-STATUS             PIC X(20).
002200     05  OSH-OBSERVACAO              PIC X(200).
002300     05  OSH-USUARIO-ALTERACAO       PIC X(100).
002400     05  OSH-DATA-ALTERACAO          PIC 9(8).
002500*    -- VISAO DECOMPOSTA DA DATA DA ALTERACAO --------------------*
002600     05  OSH-DATA-ALTERACAO-R REDEFINES OSH-DATA-ALTERACAO.
002700         10  OSH-ANO-ALTERACAO       PIC 9(4).
002800         10  OSH-MES-ALTERACAO       PIC 9(2).
002900         10  OSH-DIA-ALTERACAO       PIC 9(2).
003000     05  OSH-HORA-ALTERACAO          PIC 9(6).
003100     05  FILLER                      PIC X(04).
