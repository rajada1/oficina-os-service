000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LOTEOS-COB.
000300 AUTHOR. JORGE KOIKE.
000400 INSTALLATION. OFICINA AUTO CENTER LTDA.
000500 DATE-WRITTEN. 14/02/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - OFICINA AUTO CENTER LTDA.
000800******************************************************************
000900*    OFICINA AUTO CENTER LTDA                                   *
001000*    ANALISTA         :JORGE KOIKE                              *
001100*    PROGRAMADO(A)    :ENZO 19 - JAMILE 26                      *
001200*    FINALIDADE       :LOTE NOTURNO DE ATUALIZACAO DE STATUS    *
001300*                      DAS ORDENS DE SERVICO (OS).  CASA O      *
001400*                      MESTRE DE OS (OSMSTOLD) COM OS PEDIDOS   *
001500*                      DE ALTERACAO RECEBIDOS DO BALCAO/OFICINA *
001600*                      (OSREQIN), GRAVA O MESTRE ATUALIZADO     *
001700*                      (OSMSTNEW), O HISTORICO DE ALTERACOES    *
001800*                      (OSHISTOUT), O RELATORIO DE PEDIDOS      *
001900*                      RECUSADOS (OSERRO) E O RESUMO DE         *
002000*                      TOTAIS DE CONTROLE NA IMPRESSORA.        *
002100*    VRS              DATA              DESCRICAO              *
002200*    1.0              14/02/1989        IMPLANTACAO INICIAL -  *
002300*                                       JK.  SUBSTITUI O MAPA  *
002400*                                       DE BAIXA MANUAL DAS    *
002500*                                       FICHAS DE SERVICO.     *
002600*    1.1              22/08/1989        JK.  INCLUIDA A REGRA  *
002700*                                       DE QUE OS JA ENTREGUE  *
002800*                                       OU CANCELADA NAO PODE  *
002900*                                       MAIS MUDAR DE STATUS.  *
003000*    1.2              03/09/1991        JK.  CAMPO OSM-VERSION *
003100*                                       PASSA A SER GRAVADO E  *
003200*                                       CONFERIDO NESTE LOTE.  *
003300*    1.3              17/04/1992        MF.  CORRIGIDA A       *
003400*                                       ORDENACAO DO ARQUIVO   *
003500*                                       DE PEDIDOS - FALTAVA A *
003600*                                       SEQUENCIA DE CHEGADA   *
003700*                                       COMO 2A CHAVE, PEDIDOS *
003800*                                       DA MESMA OS TROCAVAM   *
003900*                                       DE ORDEM NO RELATORIO. *
004000*    1.4              09/05/1992        JK.  INCLUIDO O TIPO   *
004100*                                       DE PEDIDO (STATUS,     *
004200*                                       VALOR OU CANCELAMENTO) *
004300*                                       NO ARQUIVO OSREQIN.    *
004400*    1.5              14/11/1993        MF.  REQ 93-0187 -     *
004500*                                       PEDIDO DE CANCELAMENTO *
004600*                                       PASSA A SER ACEITO     *
004700*                                       MESMO COM A OS EM      *
004800*                                       QUALQUER STATUS NAO    *
004900*                                       FINAL.                 *
005000*    1.6              21/06/1994        JK.  DESCRICAO DO      *
005100*                                       PROBLEMA DA OS PASSOU  *
005200*                                       DE 80 PARA 200 POS.    *
005300*                                       NO MESTRE - VIDE       *
005400*                                       COPYBOOK OSMREG.       *
005500*    1.7              08/02/1996        MF.  RELATORIO DE      *
005600*                                       TOTAIS PASSA A TRAZER  *
005700*                                       TAMBEM AS ATUALIZACOES *
005800*                                       DE VALOR (ACEITAS E    *
005900*                                       RECUSADAS), REQ 96-004.*
006000*    1.8              11/01/1999        FB.  AJUSTE Y2K - DATA *
006100*                                       DE EXECUCAO PASSA A    *
006200*                                       SER LIDA EM CCYYMMDD,  *
006300*                                       VIDE OSMREG E OSHIST.  *
006400*                                       REQ 99-0041.           *
006500*    1.9              23/09/1999        FB.  CORRIGIDO O       *
006600*                                       CASAMENTO QUANDO O     *
006700*                                       ARQUIVO DE PEDIDOS     *
006800*                                       CHEGA VAZIO - O        *
006900*                                       MESTRE NAO ESTAVA      *
007000*                                       SENDO TODO REGRAVADO.  *
007100*    2.0              30/03/2001        RV.  REQ 01-0056 -     *
007200*                                       PASSOU A REJEITAR      *
007300*                                       PEDIDO DE VALOR COM    *
007400*                                       IMPORTANCIA NEGATIVA.  *
007500*    2.1              19/07/2003        RV.  PEQUENO AJUSTE NO *
007600*                                       CABECALHO DO RELATORIO *
007700*                                       DE TOTAIS (FALTAVA A   *
007800*                                       DATA DE EXECUCAO).     *
007900******************************************************************
008000*    ESTE PROGRAMA NAO ATENDE BALCAO.  RODA EM LOTE, UMA VEZ    *
008100*    POR NOITE, A PARTIR DO ARQUIVO OSREQIN MONTADO PELO        *
008200*    SISTEMA DE ATENDIMENTO DURANTE O DIA.  VIDE OSMREG,        *
008300*    OSTREQ E OSHIST PARA OS LAYOUTS DOS ARQUIVOS ENVOLVIDOS.   *
008400******************************************************************
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT OSMSTOLD ASSIGN TO DISK
009200                     ORGANIZATION SEQUENTIAL
009300                     FILE STATUS WS-FS-MESTRE-OLD.
009400
009500     SELECT OSMSTNEW ASSIGN TO DISK
009600                     ORGANIZATION SEQUENTIAL
009700                     FILE STATUS WS-FS-MESTRE-NOVO.
009800
009900     SELECT OSREQIN ASSIGN TO DISK
010000                    ORGANIZATION LINE SEQUENTIAL
010100                    FILE STATUS WS-FS-PEDIDO.
010200
010300     SELECT OSREQORD ASSIGN TO DISK.
010400
010500     SELECT OSHISTOUT ASSIGN TO DISK
010600                      ORGANIZATION LINE SEQUENTIAL
010700                      FILE STATUS WS-FS-HISTORICO.
010800
010900     SELECT OSERRO ASSIGN TO DISK
011000                  ORGANIZATION LINE SEQUENTIAL
011100                  FILE STATUS WS-FS-ERRO.
011200
011300     SELECT OSRELAT ASSIGN TO PRINTER.
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700
011800 FD  OSMSTOLD
011900     LABEL RECORD STANDARD
012000     VALUE OF FILE-ID 'OSMSTOLD.DAT'
012100     RECORD CONTAINS 374 CHARACTERS.
012200
012300     COPY OSMREG REPLACING ==REG-OSMESTRE== BY ==REG-MESTRE-OLD==
012400                           ==OSM-==         BY ==OSA-==.
012500
012600 FD  OSMSTNEW
012700     LABEL RECORD STANDARD
012800     VALUE OF FILE-ID 'OSMSTNEW.DAT'
012900     RECORD CONTAINS 374 CHARACTERS.
013000
013100     COPY OSMREG REPLACING ==REG-OSMESTRE== BY ==REG-MESTRE-NOVO==
013200                           ==OSM-==         BY ==OSB-==.
013300
013400 FD  OSREQIN
013500     LABEL RECORD STANDARD
013600     VALUE OF FILE-ID 'OSREQIN.DAT'
013650     RECORD CONTAINS 372 CHARACTERS.
013700
013800     COPY OSTREQ.
013900
014000 SD  OSREQORD.
014100*    -- COPIA DE TRABALHO DO PEDIDO, COM A SEQUENCIA DE CHEGADA -*
014200*    -- ACRESCENTADA COMO 2A CHAVE DE ORDENACAO (VIDE VRS 1.3) --*
014300 01  REG-PEDIDO-ORD.
014400     05  PRD-SEQ                     PIC 9(06).
014500     05  PRD-OS-ID                   PIC X(36).
014600     05  PRD-NOVO-STATUS             PIC X(20).
014700     05  PRD-OBSERVACAO              PIC X(200).
014800     05  PRD-USUARIO-ALTERACAO       PIC X(100).
014900     05  PRD-TIPO                    PIC X(01).
015000         88  PRD-TIPO-STATUS         VALUE 'S'.
015100         88  PRD-TIPO-VALOR          VALUE 'V'.
015200         88  PRD-TIPO-CANCELA        VALUE 'C'.
015300     05  PRD-NOVO-VALOR              PIC S9(08)V99.
015350*    -- VISAO ALFANUMERICA DO VALOR, USADA SO PARA VALIDAR SE O   -*
015360*    -- PEDIDO CHEGOU COM O VALOR EM BRANCO (VIDE OSTREQ) ---------*
015370     05  PRD-NOVO-VALOR-R REDEFINES PRD-NOVO-VALOR
015380                                 PIC X(10).
015390     05  FILLER                      PIC X(02).
015400
015500 FD  OSHISTOUT
015600     LABEL RECORD STANDARD
015700     VALUE OF FILE-ID 'OSHISTOUT.DAT'
015750     RECORD CONTAINS 394 CHARACTERS.
015800
015900     COPY OSHIST.
016000
016100 FD  OSERRO
016200     LABEL RECORD STANDARD
016300     VALUE OF FILE-ID 'OSERRO.DAT'
016350     RECORD CONTAINS 104 CHARACTERS.
016400
016500 01  REG-OSERRO.
016600*    -- LINHA DE RECUSA: OS / NOVO STATUS PEDIDO / MOTIVO ------*
016700     05  LERR-OS-ID                  PIC X(36).
016800     05  FILLER                      PIC X(02) VALUE SPACES.
016900     05  LERR-NOVO-STATUS            PIC X(20).
017000     05  FILLER                      PIC X(02) VALUE SPACES.
017100     05  LERR-RAZAO                  PIC X(40).
017200     05  FILLER                      PIC X(04) VALUE SPACES.
017300
017400 FD  OSRELAT
017500     LABEL RECORD OMITTED
017550     RECORD CONTAINS 80 CHARACTERS.
017600
017700 01  REG-RELAT                       PIC X(80).
017800
017900 WORKING-STORAGE SECTION.
018000******************************************************************
018100*    INICIO DA WORKING-STORAGE                                  *
018200******************************************************************
018300 01  WS-STATUS-ARQUIVOS.
018400     05  WS-FS-MESTRE-OLD            PIC X(02) VALUE SPACES.
018500     05  WS-FS-MESTRE-NOVO           PIC X(02) VALUE SPACES.
018600     05  WS-FS-PEDIDO                PIC X(02) VALUE SPACES.
018700     05  WS-FS-HISTORICO             PIC X(02) VALUE SPACES.
018800     05  WS-FS-ERRO                  PIC X(02) VALUE SPACES.
018850     05  FILLER                      PIC X(02) VALUE SPACES.
018900
019000 01  WS-INDICADORES.
019100     05  WS-FIM-MESTRE               PIC X(03) VALUE 'NAO'.
019200         88  FIM-MESTRE              VALUE 'SIM'.
019300     05  WS-FIM-PEDIDO               PIC X(03) VALUE 'NAO'.
019400         88  FIM-PEDIDO              VALUE 'SIM'.
019500     05  WS-OS-CRIADA-OK             PIC X(01) VALUE 'S'.
019600         88  OS-CRIADA-VALIDA        VALUE 'S'.
019700         88  OS-CRIADA-INVALIDA      VALUE 'N'.
019800     05  WS-PEDIDO-APLICADO          PIC X(01) VALUE 'N'.
019900         88  PEDIDO-FOI-APLICADO     VALUE 'S'.
020000         88  PEDIDO-FOI-REJEITADO    VALUE 'N'.
020050     05  FILLER                      PIC X(01) VALUE SPACES.
020100
020200 01  WS-CHAVE-GRUPO                  PIC X(36) VALUE SPACES.
020300
020400*    -- DATA/HORA DE EXECUCAO DO LOTE - LIDA UMA UNICA VEZ NO   -*
020500*    -- INICIO DO PROGRAMA (NAO SE CONSULTA O RELOGIO DE NOVO A -*
020600*    -- CADA REGISTRO - O LOTE E REPRODUTIVEL DENTRO DA NOITE) -*
020700 01  WS-PARAMETROS-EXECUCAO.
020800     05  WS-DATA-EXECUCAO            PIC 9(08).
020900     05  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.
021000         10  WS-ANO-EXEC             PIC 9(04).
021100         10  WS-MES-EXEC             PIC 9(02).
021200         10  WS-DIA-EXEC             PIC 9(02).
021300     05  WS-HORA-EXECUCAO            PIC 9(06).
021320     05  WS-HORA-EXECUCAO-R REDEFINES WS-HORA-EXECUCAO.
021340         10  WS-HOR-EXEC             PIC 9(02).
021360         10  WS-MIN-EXEC             PIC 9(02).
021380         10  WS-SEG-EXEC             PIC 9(02).
021390     05  FILLER                      PIC X(02) VALUE SPACES.
021400
021500 01  WS-CONTADORES.
021600     05  WS-SEQ-PEDIDO               PIC 9(06) COMP VALUE ZERO.
021700     05  CONT-PEDIDOS-LIDOS          PIC 9(06) COMP VALUE ZERO.
021800     05  CONT-STATUS-APLIC           PIC 9(06) COMP VALUE ZERO.
021900     05  CONT-STATUS-REJEIT          PIC 9(06) COMP VALUE ZERO.
022000     05  CONT-VALOR-APLIC            PIC 9(06) COMP VALUE ZERO.
022100     05  CONT-VALOR-REJEIT           PIC 9(06) COMP VALUE ZERO.
022200     05  CONT-FINAL-ESTADO           PIC 9(06) COMP VALUE ZERO.
022250     05  FILLER                      PIC X(02) VALUE SPACES.
022300
022400******************************************************************
022500*    LINHAS DO RELATORIO DE TOTAIS (OSRELAT) - VIDE PARAGRAFO   -*
022600*    7000-IMPRIME-TOTAIS                                        *
022700******************************************************************
022800 01  REL-CAB1.
022900     05  FILLER                      PIC X(52) VALUE
023000         'OFICINA OS - BATCH DE ATUALIZACAO DE STATUS        '.
023100     05  FILLER                      PIC X(10) VALUE 'RUN DATE: '.
023200     05  REL-DATA-EXEC               PIC 9(08).
023300     05  FILLER                      PIC X(10) VALUE SPACES.
023400
023500 01  REL-CAB2.
023600     05  FILLER                      PIC X(71) VALUE ALL '-'.
023700     05  FILLER                      PIC X(09) VALUE SPACES.
023800
023900 01  REL-LIN1.
024000     05  FILLER                      PIC X(40) VALUE
024100         'REQUESTS PROCESSED .....................'.
024200     05  REL-PEDIDOS-LIDOS           PIC ZZZ,ZZ9.
024300     05  FILLER                      PIC X(33) VALUE SPACES.
024400
024500 01  REL-LIN2.
024600     05  FILLER                      PIC X(40) VALUE
024700         'STATUS CHANGES APPLIED .................'.
024800     05  REL-STATUS-APLIC            PIC ZZZ,ZZ9.
024900     05  FILLER                      PIC X(33) VALUE SPACES.
025000
025100 01  REL-LIN3.
025200     05  FILLER                      PIC X(40) VALUE
025300         'STATUS CHANGES REJECTED ................'.
025400     05  REL-STATUS-REJEIT           PIC ZZZ,ZZ9.
025500     05  FILLER                      PIC X(33) VALUE SPACES.
025600
025700 01  REL-LIN4.
025800     05  FILLER                      PIC X(40) VALUE
025900         'VALUE UPDATES APPLIED ..................'.
026000     05  REL-VALOR-APLIC             PIC ZZZ,ZZ9.
026100     05  FILLER                      PIC X(33) VALUE SPACES.
026200
026300 01  REL-LIN5.
026400     05  FILLER                      PIC X(40) VALUE
026500         'VALUE UPDATES REJECTED .................'.
026600     05  REL-VALOR-REJEIT            PIC ZZZ,ZZ9.
026700     05  FILLER                      PIC X(33) VALUE SPACES.
026800
026900 01  REL-LIN6.
027000     05  FILLER                      PIC X(40) VALUE
027100         'ORDERS REACHING FINAL STATE THIS RUN ...'.
027200     05  REL-FINAL-ESTADO            PIC ZZZ,ZZ9.
027300     05  FILLER                      PIC X(33) VALUE SPACES.
027400
027500 PROCEDURE DIVISION.
027600
027700 0100-INICIO.
027800     PERFORM 1000-ABRIR-ARQUIVOS.
027900     SORT OSREQORD
028000         ASCENDING KEY PRD-OS-ID PRD-SEQ
028100         INPUT PROCEDURE 2000-ORDENA-PEDIDOS
028200         OUTPUT PROCEDURE 3000-CASAMENTO.
028300     PERFORM 7000-IMPRIME-TOTAIS.
028400     PERFORM 8000-ENCERRA-EXECUCAO.
028500     STOP RUN.
028600
028700******************************************************************
028800*    1000 - ABERTURA DOS ARQUIVOS E LEITURA DOS PARAMETROS DE   -*
028900*    EXECUCAO DO LOTE (DATA E HORA).                            *
029000******************************************************************
029100 1000-ABRIR-ARQUIVOS.
029200     OPEN INPUT OSMSTOLD.
029300     IF WS-FS-MESTRE-OLD NOT = '00'
029400        DISPLAY 'LOTEOS - OSMSTOLD.DAT NAO ABRIU - FS='
029500                WS-FS-MESTRE-OLD
029600        STOP RUN.
029700     OPEN OUTPUT OSMSTNEW.
029800     IF WS-FS-MESTRE-NOVO NOT = '00'
029900        DISPLAY 'LOTEOS - OSMSTNEW.DAT NAO ABRIU - FS='
030000                WS-FS-MESTRE-NOVO
030100        STOP RUN.
030200     OPEN INPUT OSREQIN.
030300     IF WS-FS-PEDIDO NOT = '00'
030400        DISPLAY 'LOTEOS - OSREQIN.DAT NAO ABRIU - FS='
030500                WS-FS-PEDIDO
030600        STOP RUN.
030700     OPEN OUTPUT OSHISTOUT.
030800     IF WS-FS-HISTORICO NOT = '00'
030900        DISPLAY 'LOTEOS - OSHISTOUT.DAT NAO ABRIU - FS='
031000                WS-FS-HISTORICO
031100        STOP RUN.
031200     OPEN OUTPUT OSERRO.
031300     IF WS-FS-ERRO NOT = '00'
031400        DISPLAY 'LOTEOS - OSERRO.DAT NAO ABRIU - FS='
031500                WS-FS-ERRO
031600        STOP RUN.
031700     OPEN OUTPUT OSRELAT.
031800     PERFORM 1100-LE-PARAMETROS.
031900
032000 1100-LE-PARAMETROS.
032100*    -- DATA/HORA ENTRAM UMA SO VEZ, COMO PARAMETRO DO LOTE -   -*
032200*    -- AJUSTE Y2K 99-0041: CCYYMMDD, NAO MAIS AAMMDD ----------*
032300     ACCEPT WS-DATA-EXECUCAO FROM DATE YYYYMMDD.
032400     ACCEPT WS-HORA-EXECUCAO FROM TIME.
032420     DISPLAY 'LOTEOS - LOTE INICIADO AS ' WS-HOR-EXEC '-'
032440             WS-MIN-EXEC '-' WS-SEG-EXEC.
032500
032600******************************************************************
032700*    2000 - PROCEDIMENTO DE ENTRADA DO SORT: LE CADA PEDIDO DE  -*
032800*    OSREQIN, CARIMBA A SEQUENCIA DE CHEGADA (VRS 1.3) E        *
032900*    LIBERA PARA A ORDENACAO POR OS-ID + SEQUENCIA.             *
033000******************************************************************
033100 2000-ORDENA-PEDIDOS SECTION.
033200 2000-LE-PEDIDO.
033300     READ OSREQIN
033400         AT END GO TO 2090-FIM-LEITURA.
033500     ADD 1 TO WS-SEQ-PEDIDO.
033600     ADD 1 TO CONT-PEDIDOS-LIDOS.
033700     MOVE OST-OS-ID              TO PRD-OS-ID.
033800     MOVE WS-SEQ-PEDIDO          TO PRD-SEQ.
033900     MOVE OST-NOVO-STATUS        TO PRD-NOVO-STATUS.
034000     MOVE OST-OBSERVACAO         TO PRD-OBSERVACAO.
034100     MOVE OST-USUARIO-ALTERACAO  TO PRD-USUARIO-ALTERACAO.
034200     MOVE OST-TIPO               TO PRD-TIPO.
034300     MOVE OST-NOVO-VALOR         TO PRD-NOVO-VALOR.
034400     RELEASE REG-PEDIDO-ORD.
034500     GO TO 2000-LE-PEDIDO.
034600 2090-FIM-LEITURA.
034700     EXIT.
034800
034900******************************************************************
035000*    3000 - PROCEDIMENTO DE SAIDA DO SORT: CASAMENTO CLASSICO   -*
035100*    MESTRE ANTIGO (OSMSTOLD, JA EM SEQUENCIA DE OSA-ID) X      *
035200*    PEDIDOS ORDENADOS (OSREQORD) PRODUZINDO O MESTRE NOVO      *
035300*    (OSMSTNEW). USA HIGH-VALUES COMO SENTINELA NAS DUAS        *
035400*    CHAVES PARA TRATAR AS PONTAS DO ARQUIVO SEM CASO ESPECIAL. *
035500******************************************************************
035600 3000-CASAMENTO SECTION.
035700 3000-INICIO-CASAMENTO.
035800     PERFORM 3700-RETORNA-PEDIDO.
035900     PERFORM 3800-LER-MESTRE.
036000 3100-LACO-CASAMENTO.
036100     IF FIM-MESTRE AND FIM-PEDIDO
036200        GO TO 3900-FIM-CASAMENTO.
036300     IF FIM-MESTRE
036400        PERFORM 3300-PEDIDO-SEM-MESTRE
036500        GO TO 3100-LACO-CASAMENTO.
036600     IF FIM-PEDIDO
036700        PERFORM 3200-MESTRE-SEM-PEDIDO
036800        GO TO 3100-LACO-CASAMENTO.
036900     IF PRD-OS-ID = OSA-ID
037000        PERFORM 3400-PROCESSA-GRUPO-OS
037100        GO TO 3100-LACO-CASAMENTO.
037200     IF PRD-OS-ID < OSA-ID
037300        PERFORM 3300-PEDIDO-SEM-MESTRE
037400        GO TO 3100-LACO-CASAMENTO.
037500     PERFORM 3200-MESTRE-SEM-PEDIDO.
037600     GO TO 3100-LACO-CASAMENTO.
037700 3900-FIM-CASAMENTO.
037800     EXIT.
037900
038000******************************************************************
038100*    3200 - OS DO MESTRE SEM NENHUM PEDIDO NESTE LOTE.  AINDA   -*
038200*    ASSIM PRECISA PASSAR PELA VERIFICACAO DE CRIACAO (A OS     *
038300*    PODE TER CHEGADO DO CADASTRO COM OSM-VERSION = ZERO E      *
038400*    NENHUM PEDIDO DE ALTERACAO NA MESMA NOITE).                *
038500******************************************************************
038600 3200-MESTRE-SEM-PEDIDO.
038700     PERFORM 4050-VERIFICA-CRIACAO THRU 4099-FIM-VERIFICA-CRIACAO.
038800     IF OS-CRIADA-VALIDA
038900        WRITE REG-MESTRE-NOVO FROM REG-MESTRE-OLD.
039000     PERFORM 3800-LER-MESTRE.
039100
039200******************************************************************
039300*    3300 - PEDIDO(S) PARA UMA OS QUE NAO EXISTE NO MESTRE.     *
039400*    RECUSA TODOS OS PEDIDOS DO GRUPO COMO "OS NOT FOUND" E     *
039500*    AVANCA PARA O PROXIMO GRUPO DE PEDIDOS.                    *
039600******************************************************************
039700 3300-PEDIDO-SEM-MESTRE.
039800     MOVE PRD-OS-ID       TO WS-CHAVE-GRUPO.
039900     MOVE PRD-OS-ID       TO LERR-OS-ID.
040000     MOVE PRD-NOVO-STATUS TO LERR-NOVO-STATUS.
040100     MOVE 'OS NOT FOUND'  TO LERR-RAZAO.
040200     PERFORM 6000-GRAVA-ERRO.
040300     IF PRD-TIPO-VALOR
040400        ADD 1 TO CONT-VALOR-REJEIT
040500     ELSE
040600        ADD 1 TO CONT-STATUS-REJEIT.
040700     PERFORM 3700-RETORNA-PEDIDO.
040800     IF NOT FIM-PEDIDO AND PRD-OS-ID = WS-CHAVE-GRUPO
040900        GO TO 3300-PEDIDO-SEM-MESTRE.
041100
041200******************************************************************
041300*    3400 - OS ENCONTRADA NO MESTRE E COM UM OU MAIS PEDIDOS    -*
041400*    NESTE LOTE.  SE A PROPRIA CRIACAO DA OS FOR INVALIDA       *
041500*    (CAMPO OBRIGATORIO AUSENTE), TODOS OS PEDIDOS DO GRUPO SAO *
041600*    RECUSADOS E O MESTRE NAO E REGRAVADO.                      *
041700******************************************************************
041800 3400-PROCESSA-GRUPO-OS.
041900     MOVE PRD-OS-ID TO WS-CHAVE-GRUPO.
042000     PERFORM 4050-VERIFICA-CRIACAO THRU 4099-FIM-VERIFICA-CRIACAO.
042100     IF OS-CRIADA-INVALIDA
042200        PERFORM 3450-REJEITA-GRUPO-SEM-MESTRE
042300     ELSE
042400        PERFORM 3500-APLICA-GRUPO.
042500     PERFORM 3800-LER-MESTRE.
042600
042700 3450-REJEITA-GRUPO-SEM-MESTRE.
042800     MOVE PRD-OS-ID       TO LERR-OS-ID.
042900     MOVE PRD-NOVO-STATUS TO LERR-NOVO-STATUS.
043000     MOVE 'OS NOT FOUND'  TO LERR-RAZAO.
043100     PERFORM 6000-GRAVA-ERRO.
043200     IF PRD-TIPO-VALOR
043300        ADD 1 TO CONT-VALOR-REJEIT
043400     ELSE
043500        ADD 1 TO CONT-STATUS-REJEIT.
043600     PERFORM 3700-RETORNA-PEDIDO.
043700     IF NOT FIM-PEDIDO AND PRD-OS-ID = WS-CHAVE-GRUPO
043800        GO TO 3450-REJEITA-GRUPO-SEM-MESTRE.
043900
044000 3500-APLICA-GRUPO.
044100     PERFORM 4100-APLICA-PEDIDO THRU 4199-FIM-APLICA-PEDIDO.
044200     PERFORM 3700-RETORNA-PEDIDO.
044300     IF NOT FIM-PEDIDO AND PRD-OS-ID = WS-CHAVE-GRUPO
044400        GO TO 3500-APLICA-GRUPO.
044500     WRITE REG-MESTRE-NOVO FROM REG-MESTRE-OLD.
044600
044700******************************************************************
044800*    3700/3800 - LEITURA "COM UM PASSO A FRENTE" DOS DOIS       -*
044900*    ARQUIVOS DE ENTRADA DO CASAMENTO.  AO ESGOTAR, A CHAVE     *
045000*    RECEBE HIGH-VALUES PARA QUE O LACO DE 3100 TRATE O RESTO   *
045100*    DO OUTRO ARQUIVO SEM NENHUM TESTE ADICIONAL.               *
045200******************************************************************
045300 3700-RETORNA-PEDIDO.
045400     RETURN OSREQORD
045500         AT END
045600             MOVE 'SIM' TO WS-FIM-PEDIDO
045700             MOVE HIGH-VALUES TO PRD-OS-ID.
045800
045900 3800-LER-MESTRE.
046000     READ OSMSTOLD
046100         AT END
046200             MOVE 'SIM' TO WS-FIM-MESTRE
046300             MOVE HIGH-VALUES TO OSA-ID.
046400
046450 3950-REGRAS-DE-NEGOCIO SECTION.
046460*    -- DAQUI PARA FRENTE FICAM OS PARAGRAFOS DE APOIO CHAMADOS -*
046470*    -- DE DENTRO DO CASAMENTO (SECTION 3000) E DO FECHAMENTO - *
046480*    -- DO LOTE (PARAGRAFOS 7000/8000).  SECTION A PARTE PARA   -*
046490*    -- QUE "OUTPUT PROCEDURE 3000-CASAMENTO" NAO ARRASTE ESTES -*
046495*    -- PARAGRAFOS PARA DENTRO DO PROCEDIMENTO DE SAIDA DO SORT.*
046500******************************************************************
046600*    4050 - VERIFICACAO DE CRIACAO DA OS.  UMA OS CHEGA DO      -*
046700*    CADASTRO COM OSA-VERSION = ZERO.  O LOTE CONFERE OS        *
046800*    CAMPOS OBRIGATORIOS, CARIMBA O STATUS INICIAL E GRAVA A    *
046900*    LINHA AUTOMATICA DE HISTORICO (OSH-STATUS-ANTERIOR EM      *
047000*    BRANCO).  ESTA VERIFICACAO E INDEPENDENTE DE HAVER OU NAO  *
047100*    PEDIDO DE ALTERACAO PARA A MESMA OS NESTA NOITE.           *
047200******************************************************************
047300 4050-VERIFICA-CRIACAO.
047400     MOVE 'S' TO WS-OS-CRIADA-OK.
047500     IF OSA-VERSION NOT = ZERO
047600        GO TO 4099-FIM-VERIFICA-CRIACAO.
047700     IF OSA-CLIENTE-ID = SPACES OR OSA-VEICULO-ID = SPACES
047800        MOVE 'N'                     TO WS-OS-CRIADA-OK
047900        MOVE OSA-ID                  TO LERR-OS-ID
048000        MOVE SPACES                  TO LERR-NOVO-STATUS
048100        MOVE 'MANDATORY FIELD MISSING' TO LERR-RAZAO
048200        PERFORM 6000-GRAVA-ERRO
048300        ADD 1 TO CONT-STATUS-REJEIT
048400        GO TO 4099-FIM-VERIFICA-CRIACAO.
048500     MOVE 'RECEBIDA'              TO OSA-STATUS.
048600     MOVE ZERO                    TO OSA-VALOR-TOTAL.
048700     MOVE OSA-ID                  TO OSH-OS-ID.
048800     MOVE SPACES                  TO OSH-STATUS-ANTERIOR.
048900     MOVE 'RECEBIDA'              TO OSH-NOVO-STATUS.
049000     MOVE 'OS criada'             TO OSH-OBSERVACAO.
049100     MOVE 'SISTEMA'               TO OSH-USUARIO-ALTERACAO.
049200     MOVE WS-DATA-EXECUCAO        TO OSH-DATA-ALTERACAO.
049300     MOVE WS-HORA-EXECUCAO        TO OSH-HORA-ALTERACAO.
049400     WRITE REG-OSHIST.
049500     MOVE 1 TO OSA-VERSION.
049600 4099-FIM-VERIFICA-CRIACAO.
049700     EXIT.
049800
049900******************************************************************
050000*    4100 - DESPACHO DE UM PEDIDO PELO SEU TIPO (OST-TIPO):     -*
050100*    S=MUDANCA DE STATUS, V=ATUALIZACAO DE VALOR,               *
050200*    C=CANCELAMENTO.                                            *
050300******************************************************************
050400 4100-APLICA-PEDIDO.
050500     IF PRD-TIPO-STATUS
050600        PERFORM 4200-TRANSICAO-STATUS THRU 4299-FIM-TRANSICAO
050700        GO TO 4199-FIM-APLICA-PEDIDO.
050800     IF PRD-TIPO-VALOR
050900        PERFORM 4400-ATUALIZA-VALOR THRU 4499-FIM-VALOR
051000        GO TO 4199-FIM-APLICA-PEDIDO.
051100     IF PRD-TIPO-CANCELA
051200        PERFORM 4300-CANCELA-OS THRU 4399-FIM-CANCELA
051300        GO TO 4199-FIM-APLICA-PEDIDO.
051400     MOVE PRD-OS-ID       TO LERR-OS-ID.
051500     MOVE PRD-NOVO-STATUS TO LERR-NOVO-STATUS.
051600     MOVE 'INVALID TRANSITION' TO LERR-RAZAO.
051700     PERFORM 6000-GRAVA-ERRO.
051800     ADD 1 TO CONT-STATUS-REJEIT.
051900 4199-FIM-APLICA-PEDIDO.
052000     EXIT.
052100
052200******************************************************************
052300*    4200 - MUDANCA DE STATUS.  RECUSA POR STATUS EM BRANCO,    -*
052400*    POR STATUS IGUAL AO ATUAL, OU POR TRANSICAO NAO PREVISTA   *
052500*    NA TABELA.  SE ACEITA, CARIMBA DATA (QUANDO FOR O CASO),   *
052600*    INCREMENTA OSA-VERSION E GRAVA O HISTORICO.                *
052700******************************************************************
052800 4200-TRANSICAO-STATUS.
052900     IF PRD-NOVO-STATUS = SPACES
053000        MOVE 'MISSING STATUS' TO LERR-RAZAO
053100        PERFORM 4290-REJEITA-STATUS
053200        GO TO 4299-FIM-TRANSICAO.
053300     IF PRD-NOVO-STATUS = OSA-STATUS
053400        MOVE 'SAME STATUS' TO LERR-RAZAO
053500        PERFORM 4290-REJEITA-STATUS
053600        GO TO 4299-FIM-TRANSICAO.
053700*    -- TABELA DE TRANSICOES VALIDAS - VIDE SPEC DE NEGOCIO DA  -*
053800*    -- OFICINA, QUADRO DE STATUS DA OS AFIXADO NO BALCAO -------*
053900     EVALUATE TRUE
054000        WHEN OSA-ST-RECEBIDA AND
054100             (PRD-NOVO-STATUS = 'EM_DIAGNOSTICO' OR
054200              PRD-NOVO-STATUS = 'CANCELADA')
054300             MOVE 'S' TO WS-PEDIDO-APLICADO
054400        WHEN OSA-ST-EM-DIAGNOSTICO AND
054500             (PRD-NOVO-STATUS = 'AGUARDANDO_APROVACAO' OR
054600              PRD-NOVO-STATUS = 'CANCELADA')
054700             MOVE 'S' TO WS-PEDIDO-APLICADO
054800        WHEN OSA-ST-AGU-APROVACAO AND
054900             (PRD-NOVO-STATUS = 'AGUARDANDO_PAGAMENTO' OR
055000              PRD-NOVO-STATUS = 'CANCELADA' OR
055100              PRD-NOVO-STATUS = 'EM_DIAGNOSTICO')
055200             MOVE 'S' TO WS-PEDIDO-APLICADO
055300        WHEN OSA-ST-AGU-PAGAMENTO AND
055400             (PRD-NOVO-STATUS = 'EM_EXECUCAO' OR
055500              PRD-NOVO-STATUS = 'CANCELADA')
055600             MOVE 'S' TO WS-PEDIDO-APLICADO
055700        WHEN OSA-ST-EM-EXECUCAO AND
055800             (PRD-NOVO-STATUS = 'FINALIZADA' OR
055900              PRD-NOVO-STATUS = 'AGUARDANDO_APROVACAO')
056000             MOVE 'S' TO WS-PEDIDO-APLICADO
056100        WHEN OSA-ST-FINALIZADA AND
056200             PRD-NOVO-STATUS = 'ENTREGUE'
056300             MOVE 'S' TO WS-PEDIDO-APLICADO
056400        WHEN OTHER
056500             MOVE 'N' TO WS-PEDIDO-APLICADO
056600     END-EVALUATE.
056700     IF PEDIDO-FOI-REJEITADO
056800        MOVE 'INVALID TRANSITION' TO LERR-RAZAO
056900        PERFORM 4290-REJEITA-STATUS
057000        GO TO 4299-FIM-TRANSICAO.
057100     MOVE OSA-STATUS      TO OSH-STATUS-ANTERIOR.
057200     MOVE PRD-NOVO-STATUS TO OSA-STATUS.
057300     PERFORM 4250-CARIMBA-DATA.
057400     ADD 1 TO OSA-VERSION.
057500     ADD 1 TO CONT-STATUS-APLIC.
057600     PERFORM 4280-VERIFICA-ESTADO-FINAL.
057700     PERFORM 5000-GRAVA-HISTORICO.
057800 4299-FIM-TRANSICAO.
057900     EXIT.
058000
058100 4290-REJEITA-STATUS.
058200     MOVE PRD-OS-ID       TO LERR-OS-ID.
058300     MOVE PRD-NOVO-STATUS TO LERR-NOVO-STATUS.
058400     PERFORM 6000-GRAVA-ERRO.
058500     ADD 1 TO CONT-STATUS-REJEIT.
058600
058700******************************************************************
058800*    4250 - CARIMBO DE DATA.  SO FINALIZADA E ENTREGUE GRAVAM   -*
058900*    DATA NO MESTRE (VIDE VRS 1.1).                             *
059000******************************************************************
059100 4250-CARIMBA-DATA.
059200     IF OSA-ST-FINALIZADA
059300        MOVE WS-DATA-EXECUCAO TO OSA-DATA-FINALIZACAO.
059400     IF OSA-ST-ENTREGUE
059500        MOVE WS-DATA-EXECUCAO TO OSA-DATA-ENTREGA.
059600
059700 4280-VERIFICA-ESTADO-FINAL.
059800     IF OSA-ST-FINAL
059900        ADD 1 TO CONT-FINAL-ESTADO.
060000
060100******************************************************************
060200*    4300 - CANCELAMENTO.  ACEITO DE QUALQUER STATUS NAO FINAL  -*
060300*    (VRS 1.5, REQ 93-0187).  UMA OS JA ENTREGUE OU CANCELADA   *
060400*    NAO PODE MAIS SER CANCELADA.                               *
060500******************************************************************
060600 4300-CANCELA-OS.
060700     IF OSA-ST-FINAL
060800        MOVE PRD-OS-ID       TO LERR-OS-ID
060900        MOVE PRD-NOVO-STATUS TO LERR-NOVO-STATUS
061000        MOVE 'ALREADY FINAL - CANCEL DENIED' TO LERR-RAZAO
061100        PERFORM 6000-GRAVA-ERRO
061200        ADD 1 TO CONT-STATUS-REJEIT
061300        GO TO 4399-FIM-CANCELA.
061400     MOVE OSA-STATUS    TO OSH-STATUS-ANTERIOR.
061500     MOVE 'CANCELADA'   TO OSA-STATUS.
061600     ADD 1 TO OSA-VERSION.
061700     ADD 1 TO CONT-STATUS-APLIC.
061800     ADD 1 TO CONT-FINAL-ESTADO.
061900     PERFORM 5000-GRAVA-HISTORICO.
062000 4399-FIM-CANCELA.
062100     EXIT.
062200
062300******************************************************************
062400*    4400 - ATUALIZACAO DO VALOR TOTAL DA OS.  RECUSA VALOR     -*
062500*    NEGATIVO (VRS 2.0, REQ 01-0056).  NAO GRAVA HISTORICO -    *
062600*    SO MUDANCA DE STATUS E CANCELAMENTO ENTRAM NO HISTORICO.   *
062700******************************************************************
062800 4400-ATUALIZA-VALOR.
062900     IF PRD-NOVO-VALOR-R = SPACES OR PRD-NOVO-VALOR < ZERO
063000        MOVE PRD-OS-ID       TO LERR-OS-ID
063100        MOVE PRD-NOVO-STATUS TO LERR-NOVO-STATUS
063200        MOVE 'NEGATIVE VALUE' TO LERR-RAZAO
063300        PERFORM 6000-GRAVA-ERRO
063400        ADD 1 TO CONT-VALOR-REJEIT
063500        GO TO 4499-FIM-VALOR.
063600     MOVE PRD-NOVO-VALOR TO OSA-VALOR-TOTAL.
063700     ADD 1 TO OSA-VERSION.
063800     ADD 1 TO CONT-VALOR-APLIC.
063900 4499-FIM-VALOR.
064000     EXIT.
064100
064200******************************************************************
064300*    5000 - GRAVACAO DE UMA LINHA DE HISTORICO.  O CHAMADOR JA  -*
064400*    DEVE TER COLOCADO O STATUS ANTERIOR EM OSH-STATUS-ANTERIOR -*
064500*    E O NOVO STATUS JA EM OSA-STATUS ANTES DE CHAMAR.          *
064600******************************************************************
064700 5000-GRAVA-HISTORICO.
064800     MOVE OSA-ID                  TO OSH-OS-ID.
064900     MOVE OSA-STATUS              TO OSH-NOVO-STATUS.
065000     MOVE PRD-OBSERVACAO          TO OSH-OBSERVACAO.
065100     MOVE PRD-USUARIO-ALTERACAO   TO OSH-USUARIO-ALTERACAO.
065200     MOVE WS-DATA-EXECUCAO        TO OSH-DATA-ALTERACAO.
065300     MOVE WS-HORA-EXECUCAO        TO OSH-HORA-ALTERACAO.
065400     WRITE REG-OSHIST.
065500
065600******************************************************************
065700*    6000 - GRAVACAO DE UMA LINHA NO RELATORIO DE PEDIDOS       -*
065800*    RECUSADOS (OSERRO).  OS CAMPOS LERR-OS-ID/LERR-NOVO-STATUS/*
065900*    LERR-RAZAO JA FORAM PREENCHIDOS PELO CHAMADOR.             *
066000******************************************************************
066100 6000-GRAVA-ERRO.
066200     WRITE REG-OSERRO.
066300
066400******************************************************************
066500*    7000 - IMPRESSAO DO RESUMO DE TOTAIS DE CONTROLE DO LOTE   -*
066600*    (VRS 1.7 - REQ 96-004 ACRESCENTOU OS TOTAIS DE VALOR).     *
066700******************************************************************
066800 7000-IMPRIME-TOTAIS.
066900     MOVE WS-DATA-EXECUCAO       TO REL-DATA-EXEC.
067000     WRITE REG-RELAT FROM REL-CAB1 AFTER TOP-OF-FORM.
067100     WRITE REG-RELAT FROM REL-CAB2 AFTER 1.
067200     MOVE CONT-PEDIDOS-LIDOS     TO REL-PEDIDOS-LIDOS.
067300     WRITE REG-RELAT FROM REL-LIN1 AFTER 2.
067400     MOVE CONT-STATUS-APLIC      TO REL-STATUS-APLIC.
067500     WRITE REG-RELAT FROM REL-LIN2 AFTER 1.
067600     MOVE CONT-STATUS-REJEIT     TO REL-STATUS-REJEIT.
067700     WRITE REG-RELAT FROM REL-LIN3 AFTER 1.
067800     MOVE CONT-VALOR-APLIC       TO REL-VALOR-APLIC.
067900     WRITE REG-RELAT FROM REL-LIN4 AFTER 1.
068000     MOVE CONT-VALOR-REJEIT      TO REL-VALOR-REJEIT.
068100     WRITE REG-RELAT FROM REL-LIN5 AFTER 1.
068200     MOVE CONT-FINAL-ESTADO      TO REL-FINAL-ESTADO.
068300     WRITE REG-RELAT FROM REL-LIN6 AFTER 1.
068400
068500******************************************************************
068600*    8000 - FECHAMENTO DOS ARQUIVOS E FIM DO LOTE.              *
068700******************************************************************
068800 8000-ENCERRA-EXECUCAO.
068900     CLOSE OSMSTOLD.
069000     CLOSE OSMSTNEW.
069100     CLOSE OSREQIN.
069200     CLOSE OSHISTOUT.
069300     CLOSE OSERRO.
069400     CLOSE OSRELAT.
